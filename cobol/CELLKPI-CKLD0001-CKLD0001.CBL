000100*================================================================*
000200*        I D E N T I F I C A T I O N      D I V I S I O N        *
000300*================================================================*
000400 IDENTIFICATION  DIVISION.
000500 PROGRAM-ID.     CKLD0001.
000600 AUTHOR.         J R ALBRIGHT.
000700 INSTALLATION.   NETOPS DATA CENTER.
000800 DATE-WRITTEN.   20/04/1987.
000900 DATE-COMPILED.  WHEN-COMPILED.
001000 SECURITY.       CELLKPI PRODUCTION - RESTRICTED.
001100 REMARKS.
001200*----------------------------------------------------------------*
001300*                 NETOPS DATA CENTER - BATCH SYSTEMS              *
001400*----------------------------------------------------------------*
001500*    PROGRAM-ID..: CKLD0001.                                     *
001600*    ANALYST.....: J R ALBRIGHT                                  *
001700*    PROGRAMMER..: J R ALBRIGHT                                  *
001800*----------------------------------------------------------------*
001900*    PROJECT.....: CELL SITE KPI LOAD PROJECT - CELLKPI          *
002000*----------------------------------------------------------------*
002100*    GOAL........: MAIN-CONTROL DRIVER FOR THE NIGHTLY CELLKPI   *
002200*                  DATA-LOAD JOB.  CLEARS THE TWO REPORTING      *
002300*                  DATASETS, CALLS THE KPI-LOAD AND SITE-LOAD    *
002400*                  UNITS, AND PROMOTES THEIR STAGED WORK FILES   *
002500*                  TO THE REPORTING DATASETS ONLY IF BOTH UNITS  *
002600*                  SUCCEED.  EITHER UNIT FAILING LEAVES BOTH     *
002700*                  REPORTING DATASETS EMPTY -- NO PARTIAL RUN.   *
002800*----------------------------------------------------------------*
002900*    FILES.......:  DDNAME          LRECL       INCLUDE/BOOK     *
003000*                   KPI-WORK        00254       CKKPOUT         *
003100*                   KPI-OUTPUT      00254       CKKPOUT         *
003200*                   SITE-WORK       00061       CKSTREC         *
003300*                   SITE-OUTPUT     00061       CKSTREC         *
003400*----------------------------------------------------------------*
003500*    CALLS.......:  CKLD0002 (KPI-LOAD), CKLD0003 (SITE-LOAD),   *
003600*                   CKLDABRT (FATAL I/O ONLY).                   *
003700*----------------------------------------------------------------*
003800*                  C H A N G E    L O G                          *
003900*----------------------------------------------------------------*
004000* DATE       BY   REQUEST   DESCRIPTION                          *
004100*----------------------------------------------------------------*
004200* 20/04/87   JRA  CK-0004   INITIAL CREATION - DRIVES THE        *
004300*                           NIGHTLY OMC TAPE EXTRACT CHAIN.      *
004400* 11/02/88   JRA  CK-0017   ADD FILE-STATUS CHECKING ON EVERY    *
004500*                           OPEN, CALL ABEND HANDLER ON ERROR.   *
004600* 02/19/90   DWC  CK-0032   RUN SUMMARY NOW SHOWS BOTH FEEDS'    *
004700*                           RECORD COUNTS, WAS ONE COMBINED      *
004800*                           TOTAL THAT OPERATIONS FOUND USELESS. *
004900* 01/08/93   MTK  CK-0055   RECORD COUNTS NOW COMP.              *
005000* 12/02/98   RHL  CK-0088   Y2K - DATE STAMP ON RUN SUMMARY NOW  *
005100*                           4-DIGIT YEAR.                        *
005200* 06/14/05   PNS  CK-0113   MOVE TO NETOPS DATA CENTER STANDARD. *
005300* 06/08/21   RMM  CKLD-014  REWRITTEN AS THE CELLKPI MAIN-       *
005400*                           CONTROL DRIVER; REPLACES THE OLD     *
005500*                           TWO-FILE KEY-MATCH/MERGE LOGIC, WHICH*
005600*                           HAS NO COUNTERPART IN THIS JOB.      *
005700* 08/11/21   RMM  CKLD-022  STAGE-THEN-PROMOTE ADDED.  BOTH LOAD *
005800*                           UNITS NOW WRITE TO WORK DATASETS;    *
005900*                           THIS PROGRAM ONLY COPIES THEM TO THE *
006000*                           REPORTING DATASETS AFTER BOTH HAVE   *
006100*                           SUCCEEDED.  FIXES A CONDITION WHERE  *
006200*                           A KPI-LOAD SUCCESS FOLLOWED BY A     *
006300*                           SITE-LOAD FAILURE LEFT HALF A        *
006400*                           REFRESHED REPORTING STORE IN PLACE.  *
006500*================================================================*
006600*           E N V I R O N M E N T      D I V I S I O N           *
006700*================================================================*
006800 ENVIRONMENT DIVISION.
006900 CONFIGURATION SECTION.
007000 SPECIAL-NAMES.
007100
007500 INPUT-OUTPUT SECTION.
007600 FILE-CONTROL.
007700
007800     SELECT KPI-WORK      ASSIGN TO UTS-S-KPIWORK
007900      ORGANIZATION IS     SEQUENTIAL
008000      ACCESS MODE  IS     SEQUENTIAL
008100      FILE STATUS  IS     WS-FS-KPI-WORK.
008200
008300     SELECT KPI-OUTPUT    ASSIGN TO UTS-S-KPIOUT
008400      ORGANIZATION IS     SEQUENTIAL
008500      ACCESS MODE  IS     SEQUENTIAL
008600      FILE STATUS  IS     WS-FS-KPI-OUTPUT.
008700
008800     SELECT SITE-WORK     ASSIGN TO UTS-S-STWORK
008900      ORGANIZATION IS     SEQUENTIAL
009000      ACCESS MODE  IS     SEQUENTIAL
009100      FILE STATUS  IS     WS-FS-SITE-WORK.
009200
009300     SELECT SITE-OUTPUT   ASSIGN TO UTS-S-STOUT
009400      ORGANIZATION IS     SEQUENTIAL
009500      ACCESS MODE  IS     SEQUENTIAL
009600      FILE STATUS  IS     WS-FS-SITE-OUTPUT.
009700
009800*================================================================*
009900*                  D A T A      D I V I S I O N                  *
010000*================================================================*
010100 DATA DIVISION.
010200 FILE SECTION.
010300*
010400 FD  KPI-WORK
010500     RECORDING MODE IS F
010600     LABEL RECORD   IS STANDARD
010700     BLOCK CONTAINS 00 RECORDS.
010800 01  FD-KPI-WORK-REC          PIC X(254).
010900
011000 FD  KPI-OUTPUT
011100     RECORDING MODE IS F
011200     LABEL RECORD   IS STANDARD
011300     BLOCK CONTAINS 00 RECORDS.
011400 01  FD-KPI-OUTPUT-REC        PIC X(254).
011500 01  FD-KPI-OUTPUT-REC-R REDEFINES FD-KPI-OUTPUT-REC.
011600     05  FILLER                   PIC X(18).
011700     05  FD-KPI-OUTPUT-SITE-ID    PIC X(12).
011800     05  FILLER                   PIC X(224).
011900
012000 FD  SITE-WORK
012100     RECORDING MODE IS F
012200     LABEL RECORD   IS STANDARD
012300     BLOCK CONTAINS 00 RECORDS.
012400 01  FD-SITE-WORK-REC         PIC X(61).
012500
012600 FD  SITE-OUTPUT
012700     RECORDING MODE IS F
012800     LABEL RECORD   IS STANDARD
012900     BLOCK CONTAINS 00 RECORDS.
013000 01  FD-SITE-OUTPUT-REC       PIC X(61).
013100
013200*-----------------------------------------------------------------*
013300*                  WORKING-STORAGE SECTION                        *
013400*-----------------------------------------------------------------*
013500 WORKING-STORAGE SECTION.
013600
013700 77  WS-KPI-WORK-EOF              PIC X(03) VALUE 'NO '.
013800     88  KPI-WORK-AT-EOF           VALUE 'YES'.
013900 77  WS-SITE-WORK-EOF             PIC X(03) VALUE 'NO '.
014000     88  SITE-WORK-AT-EOF          VALUE 'YES'.
014100
014200 77  WS-RUN-RESULT-SW             PIC X(01) VALUE 'N'.
014300     88  WS-RUN-FAILED             VALUE 'Y'.
014400
014500*DATA FOR ERROR LOG:
014600 01  WS-ERROR-LOG.
014700     05  WS-ERROR-PROGRAM          PIC X(08) VALUE 'CKLD0001'.
014800     05  WS-ERROR-MSG              PIC X(30) VALUE SPACES.
014900     05  WS-ERROR-CODE             PIC X(30) VALUE SPACES.
015000     05  WS-ERROR-DATE             PIC X(10) VALUE SPACES.
015100     05  WS-ERROR-TIME             PIC X(08) VALUE SPACES.
015200     05  FILLER                    PIC X(04) VALUE SPACES.
015300 01  WS-ERROR-CODE-VIEW REDEFINES WS-ERROR-CODE.
015400     05  WS-ERROR-FS-CODE          PIC X(02).
015500     05  FILLER                    PIC X(28).
015600
015700*ABENDING PROGRAM:
015800 77  WS-ABEND-PGM                  PIC X(08) VALUE 'CKLDABRT'.
015900
016000 01  WS-FILE-STATUS.
016100     05  WS-FS-KPI-WORK            PIC 9(02) VALUE ZERO.
016200     05  WS-FS-KPI-OUTPUT          PIC 9(02) VALUE ZERO.
016300     05  WS-FS-SITE-WORK           PIC 9(02) VALUE ZERO.
016400     05  WS-FS-SITE-OUTPUT         PIC 9(02) VALUE ZERO.
016500
016600*CALL CONTROL BLOCKS -- ONE PER LOAD UNIT, SAME SHAPE AS THE
016700*LINKAGE SECTION EACH CALLED UNIT DECLARES FOR ITSELF.
016800 01  WS-KPI-LOAD-LINK.
016900     05  WS-KPI-RETURN-CODE       PIC 9(02).
017000     05  WS-KPI-RECORD-COUNT      PIC 9(07) COMP.
017100     05  WS-KPI-ERROR-MSG         PIC X(60).
017200     05  FILLER                   PIC X(01).
017300
017400 01  WS-SITE-LOAD-LINK.
017500     05  WS-SITE-RETURN-CODE      PIC 9(02).
017600     05  WS-SITE-RECORD-COUNT     PIC 9(07) COMP.
017700     05  WS-SITE-ERROR-MSG        PIC X(60).
017800     05  FILLER                   PIC X(01).
017900
018000 01  WS-CALLED-PROGRAM.
018100     05  WS-CALLED-KPI-LOAD        PIC X(08) VALUE 'CKLD0002'.
018200     05  WS-CALLED-SITE-LOAD       PIC X(08) VALUE 'CKLD0003'.
018300
018400*WORKING DATA FOR THE SYSTEM DATE AND TIME.
018500 01  WS-SYSTEM-DATE.
018600     05  YY                       PIC 9(02) VALUE ZEROS.
018700     05  MM                       PIC 9(02) VALUE ZEROS.
018800     05  DD                       PIC 9(02) VALUE ZEROS.
018900*
019000 01  WS-RUN-DATE-TIME.
019100     05  WS-RUN-DATE.
019200         10  DD-FORMATTED          PIC 9(02) VALUE ZEROS.
019300         10  FILLER                PIC X(01) VALUE '-'.
019400         10  MM-FORMATTED          PIC 9(02) VALUE ZEROS.
019500         10  FILLER                PIC X(01) VALUE '-'.
019600         10  YYYY-FORMATTED        PIC 9(04) VALUE ZEROS.
019700     05  WS-RUN-TIME.
019800         10  HOUR-FORMATTED        PIC 9(02) VALUE ZEROS.
019900         10  FILLER                PIC X(01) VALUE ':'.
020000         10  MINUTE-FORMATTED      PIC 9(02) VALUE ZEROS.
020100         10  FILLER                PIC X(01) VALUE ':'.
020200         10  SECOND-FORMATTED      PIC 9(02) VALUE ZEROS.
020300 01  WS-RUN-DATE-TIME-X REDEFINES WS-RUN-DATE-TIME
020400                                   PIC X(18).
020500*
020600 01  WS-SYSTEM-TIME.
020700     05  HOUR                     PIC 9(02) VALUE ZEROS.
020800     05  MINUTE                   PIC 9(02) VALUE ZEROS.
020900     05  SECOND                   PIC 9(02) VALUE ZEROS.
021000     05  HUNDREDTH                PIC 9(02) VALUE ZEROS.
021100
021200 01  WS-WHEN-COMPILED.
021300     05  MM-COMPILED              PIC X(02) VALUE SPACES.
021400     05  FILLER                   PIC X(01) VALUE '/'.
021500     05  DD-COMPILED              PIC X(02) VALUE SPACES.
021600     05  FILLER                   PIC X(01) VALUE '/'.
021700     05  YY-COMPILED              PIC X(02) VALUE SPACES.
021800     05  HOUR-COMPILED            PIC X(02) VALUE SPACES.
021900     05  FILLER                   PIC X(01) VALUE '-'.
022000     05  MINUTE-COMPILED          PIC X(02) VALUE SPACES.
022100     05  FILLER                   PIC X(01) VALUE '-'.
022200     05  SECOND-COMPILED          PIC X(02) VALUE SPACES.
022300
022400*================================================================*
022500 PROCEDURE                       DIVISION.
022600*================================================================*
022700*----------------------------------------------------------------*
022800 0000-MAIN-PROCESS               SECTION.
022900*----------------------------------------------------------------*
023000     MOVE WHEN-COMPILED          TO WS-WHEN-COMPILED.
023100
023200     PERFORM 1000-INITIALIZE.
023300
023400     PERFORM 2000-RUN-LOAD-UNITS.
023500
023600     PERFORM 2500-CHECK-UNIT-RESULTS.
023700
023800     STOP RUN.
023900*----------------------------------------------------------------*
024000 0000-99-EXIT.                   EXIT.
024100*----------------------------------------------------------------*
024200*----------------------------------------------------------------*
024300 1000-INITIALIZE                 SECTION.
024400*----------------------------------------------------------------*
024500     PERFORM 9000-GET-DATE-TIME.
024600
024700     DISPLAY 'STARTING ETL PROCESS'.
024800
024900*    REPLACE SEMANTICS -- OPEN/CLOSE EACH REPORTING DATASET FOR  *
025000*    OUTPUT SO ANY PRIOR CONTENT IS CLEARED BEFORE THE LOAD      *
025100*    UNITS RUN, WHETHER OR NOT THIS RUN GOES ON TO SUCCEED.      *
025200     OPEN OUTPUT KPI-OUTPUT.
025300     MOVE 'CLEARING KPI-OUTPUT'   TO WS-ERROR-MSG.
025400     PERFORM 8100-TEST-FS-KPI-OUTPUT.
025500     CLOSE KPI-OUTPUT.
025600
025700     OPEN OUTPUT SITE-OUTPUT.
025800     MOVE 'CLEARING SITE-OUTPUT'  TO WS-ERROR-MSG.
025900     PERFORM 8200-TEST-FS-SITE-OUTPUT.
026000     CLOSE SITE-OUTPUT.
026100*----------------------------------------------------------------*
026200 1000-99-EXIT.                   EXIT.
026300*----------------------------------------------------------------*
026400*----------------------------------------------------------------*
026500 2000-RUN-LOAD-UNITS              SECTION.
026600*----------------------------------------------------------------*
026700     MOVE ZERO                   TO WS-KPI-RETURN-CODE.
026800     MOVE ZERO                   TO WS-KPI-RECORD-COUNT.
026900     MOVE SPACES                 TO WS-KPI-ERROR-MSG.
027000     CALL WS-CALLED-KPI-LOAD     USING WS-KPI-LOAD-LINK.
027100
027200     MOVE ZERO                   TO WS-SITE-RETURN-CODE.
027300     MOVE ZERO                   TO WS-SITE-RECORD-COUNT.
027400     MOVE SPACES                 TO WS-SITE-ERROR-MSG.
027500     CALL WS-CALLED-SITE-LOAD    USING WS-SITE-LOAD-LINK.
027600*----------------------------------------------------------------*
027700 2000-99-EXIT.                   EXIT.
027800*----------------------------------------------------------------*
027900*----------------------------------------------------------------*
028000 2500-CHECK-UNIT-RESULTS          SECTION.
028100*----------------------------------------------------------------*
028200     SET WS-RUN-FAILED           TO FALSE.
028300
028400     IF WS-KPI-RETURN-CODE NOT EQUAL ZERO
028500        OR WS-SITE-RETURN-CODE NOT EQUAL ZERO
028600        SET WS-RUN-FAILED        TO TRUE
028700     END-IF.
028800
028900     IF WS-RUN-FAILED
029000        PERFORM 2600-LOAD-FAILED
029100     ELSE
029200        PERFORM 2700-PROMOTE-OUTPUTS                              CKLD-022
029300        PERFORM 2800-LOAD-SUCCEEDED
029400     END-IF.
029500*----------------------------------------------------------------*
029600 2500-99-EXIT.                   EXIT.
029700*----------------------------------------------------------------*
029800*----------------------------------------------------------------*
029900 2600-LOAD-FAILED                 SECTION.
030000*----------------------------------------------------------------*
030100     DISPLAY 'ETL PROCESS FAILED. NO DATABASE WILL BE CREATED.'.
030200
030300     IF WS-KPI-RETURN-CODE NOT EQUAL ZERO
030400        DISPLAY 'KPI-LOAD: ' WS-KPI-ERROR-MSG
030500     END-IF.
030600
030700     IF WS-SITE-RETURN-CODE NOT EQUAL ZERO
030800        DISPLAY 'SITE-LOAD: ' WS-SITE-ERROR-MSG
030900     END-IF.
031000*----------------------------------------------------------------*
031100 2600-99-EXIT.                   EXIT.
031200*----------------------------------------------------------------*
031300*----------------------------------------------------------------*
031400 2700-PROMOTE-OUTPUTS             SECTION.
031500*----------------------------------------------------------------*
031600     PERFORM 2710-PROMOTE-KPI-OUTPUT.
031700     PERFORM 2720-PROMOTE-SITE-OUTPUT.
031800*----------------------------------------------------------------*
031900 2700-99-EXIT.                   EXIT.
032000*----------------------------------------------------------------*
032100*----------------------------------------------------------------*
032200 2710-PROMOTE-KPI-OUTPUT          SECTION.
032300*----------------------------------------------------------------*
032400     MOVE 'NO '                  TO WS-KPI-WORK-EOF.
032500
032600     OPEN INPUT  KPI-WORK.
032700     MOVE 'OPEN KPI-WORK'        TO WS-ERROR-MSG.
032800     PERFORM 8300-TEST-FS-KPI-WORK.
032900
033000     OPEN OUTPUT KPI-OUTPUT.
033100     MOVE 'OPEN KPI-OUTPUT'      TO WS-ERROR-MSG.
033200     PERFORM 8100-TEST-FS-KPI-OUTPUT.
033300
033400     PERFORM 2711-READ-KPI-WORK.
033500
033600     PERFORM 2712-COPY-KPI-RECORD
033700                                 UNTIL KPI-WORK-AT-EOF.
033800
033900     CLOSE KPI-WORK
034000           KPI-OUTPUT.
034100*----------------------------------------------------------------*
034200 2710-99-EXIT.                   EXIT.
034300*----------------------------------------------------------------*
034400*----------------------------------------------------------------*
034500 2711-READ-KPI-WORK               SECTION.
034600*----------------------------------------------------------------*
034700     MOVE 'READING KPI-WORK'     TO WS-ERROR-MSG.
034800
034900     READ KPI-WORK                INTO FD-KPI-OUTPUT-REC.
035000
035100     IF WS-FS-KPI-WORK            EQUAL 10
035200        MOVE 'YES'                TO WS-KPI-WORK-EOF
035300     ELSE
035400        PERFORM 8300-TEST-FS-KPI-WORK
035500     END-IF.
035600*----------------------------------------------------------------*
035700 2711-99-EXIT.                   EXIT.
035800*----------------------------------------------------------------*
035900*----------------------------------------------------------------*
036000 2712-COPY-KPI-RECORD             SECTION.
036100*----------------------------------------------------------------*
036200     WRITE FD-KPI-OUTPUT-REC.
036300
036400     MOVE 'WRITING KPI-OUTPUT'   TO WS-ERROR-MSG.
036500     PERFORM 8100-TEST-FS-KPI-OUTPUT.
036600
036700     PERFORM 2711-READ-KPI-WORK.
036800*----------------------------------------------------------------*
036900 2712-99-EXIT.                   EXIT.
037000*----------------------------------------------------------------*
037100*----------------------------------------------------------------*
037200 2720-PROMOTE-SITE-OUTPUT         SECTION.
037300*----------------------------------------------------------------*
037400     MOVE 'NO '                  TO WS-SITE-WORK-EOF.
037500
037600     OPEN INPUT  SITE-WORK.
037700     MOVE 'OPEN SITE-WORK'       TO WS-ERROR-MSG.
037800     PERFORM 8400-TEST-FS-SITE-WORK.
037900
038000     OPEN OUTPUT SITE-OUTPUT.
038100     MOVE 'OPEN SITE-OUTPUT'     TO WS-ERROR-MSG.
038200     PERFORM 8200-TEST-FS-SITE-OUTPUT.
038300
038400     PERFORM 2721-READ-SITE-WORK.
038500
038600     PERFORM 2722-COPY-SITE-RECORD
038700                                 UNTIL SITE-WORK-AT-EOF.
038800
038900     CLOSE SITE-WORK
039000           SITE-OUTPUT.
039100*----------------------------------------------------------------*
039200 2720-99-EXIT.                   EXIT.
039300*----------------------------------------------------------------*
039400*----------------------------------------------------------------*
039500 2721-READ-SITE-WORK              SECTION.
039600*----------------------------------------------------------------*
039700     MOVE 'READING SITE-WORK'    TO WS-ERROR-MSG.
039800
039900     READ SITE-WORK               INTO FD-SITE-OUTPUT-REC.
040000
040100     IF WS-FS-SITE-WORK           EQUAL 10
040200        MOVE 'YES'                TO WS-SITE-WORK-EOF
040300     ELSE
040400        PERFORM 8400-TEST-FS-SITE-WORK
040500     END-IF.
040600*----------------------------------------------------------------*
040700 2721-99-EXIT.                   EXIT.
040800*----------------------------------------------------------------*
040900*----------------------------------------------------------------*
041000 2722-COPY-SITE-RECORD            SECTION.
041100*----------------------------------------------------------------*
041200     WRITE FD-SITE-OUTPUT-REC.
041300
041400     MOVE 'WRITING SITE-OUTPUT'  TO WS-ERROR-MSG.
041500     PERFORM 8200-TEST-FS-SITE-OUTPUT.
041600
041700     PERFORM 2721-READ-SITE-WORK.
041800*----------------------------------------------------------------*
041900 2722-99-EXIT.                   EXIT.
042000*----------------------------------------------------------------*
042100*----------------------------------------------------------------*
042200 2800-LOAD-SUCCEEDED              SECTION.
042300*----------------------------------------------------------------*
042400     DISPLAY
042500        'DATABASE ''CELLKPI-DATASTORE'' CREATED SUCCESSFULLY.'.
042600     DISPLAY 'RECORDS IN ''KPI-DATA''..: ' WS-KPI-RECORD-COUNT.
042700     DISPLAY 'RECORDS IN ''SITE-DATA''.: ' WS-SITE-RECORD-COUNT.
042800*----------------------------------------------------------------*
042900 2800-99-EXIT.                   EXIT.
043000*----------------------------------------------------------------*
043100*----------------------------------------------------------------*
043200 8100-TEST-FS-KPI-OUTPUT          SECTION.
043300*----------------------------------------------------------------*
043400     IF WS-FS-KPI-OUTPUT          NOT EQUAL ZEROS
043500        MOVE WS-FS-KPI-OUTPUT      TO WS-ERROR-CODE
043600        PERFORM 9999-CALL-ABEND-PGM
043700     END-IF.
043800*----------------------------------------------------------------*
043900 8100-99-EXIT.                   EXIT.
044000*----------------------------------------------------------------*
044100*----------------------------------------------------------------*
044200 8200-TEST-FS-SITE-OUTPUT         SECTION.
044300*----------------------------------------------------------------*
044400     IF WS-FS-SITE-OUTPUT         NOT EQUAL ZEROS
044500        MOVE WS-FS-SITE-OUTPUT     TO WS-ERROR-CODE
044600        PERFORM 9999-CALL-ABEND-PGM
044700     END-IF.
044800*----------------------------------------------------------------*
044900 8200-99-EXIT.                   EXIT.
045000*----------------------------------------------------------------*
045100*----------------------------------------------------------------*
045200 8300-TEST-FS-KPI-WORK            SECTION.
045300*----------------------------------------------------------------*
045400     IF WS-FS-KPI-WORK             NOT EQUAL ZEROS
045500        AND WS-FS-KPI-WORK         NOT EQUAL 10
045600        MOVE WS-FS-KPI-WORK         TO WS-ERROR-CODE
045700        PERFORM 9999-CALL-ABEND-PGM
045800     END-IF.
045900*----------------------------------------------------------------*
046000 8300-99-EXIT.                   EXIT.
046100*----------------------------------------------------------------*
046200*----------------------------------------------------------------*
046300 8400-TEST-FS-SITE-WORK           SECTION.
046400*----------------------------------------------------------------*
046500     IF WS-FS-SITE-WORK            NOT EQUAL ZEROS
046600        AND WS-FS-SITE-WORK        NOT EQUAL 10
046700        MOVE WS-FS-SITE-WORK        TO WS-ERROR-CODE
046800        PERFORM 9999-CALL-ABEND-PGM
046900     END-IF.
047000*----------------------------------------------------------------*
047100 8400-99-EXIT.                   EXIT.
047200*----------------------------------------------------------------*
047300*----------------------------------------------------------------*
047400 9000-GET-DATE-TIME               SECTION.
047500*----------------------------------------------------------------*
047600     ACCEPT WS-SYSTEM-DATE        FROM DATE.
047700     MOVE YY                      TO YYYY-FORMATTED.
047800     MOVE MM                      TO MM-FORMATTED.
047900     MOVE DD                      TO DD-FORMATTED.
048000     ADD  2000                    TO YYYY-FORMATTED.
048100
048200     ACCEPT WS-SYSTEM-TIME        FROM TIME.
048300     MOVE HOUR                    TO HOUR-FORMATTED.
048400     MOVE MINUTE                  TO MINUTE-FORMATTED.
048500     MOVE SECOND                  TO SECOND-FORMATTED.
048600*----------------------------------------------------------------*
048700 9000-99-EXIT.                   EXIT.
048800*----------------------------------------------------------------*
048900*----------------------------------------------------------------*
049000 9999-CALL-ABEND-PGM              SECTION.
049100*----------------------------------------------------------------*
049200     MOVE WS-RUN-DATE             TO WS-ERROR-DATE.
049300     MOVE WS-RUN-TIME             TO WS-ERROR-TIME.
049400     CALL WS-ABEND-PGM            USING WS-ERROR-LOG.
049500*----------------------------------------------------------------*
049600 9999-99-EXIT.                   EXIT.
049700*----------------------------------------------------------------*

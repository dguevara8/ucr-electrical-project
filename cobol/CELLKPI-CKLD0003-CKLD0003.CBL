000100*================================================================*
000200*        I D E N T I F I C A T I O N      D I V I S I O N        *
000300*================================================================*
000400 IDENTIFICATION  DIVISION.
000500 PROGRAM-ID.     CKLD0003.
000600 AUTHOR.         D W CRANE.
000700 INSTALLATION.   NETOPS DATA CENTER.
000800 DATE-WRITTEN.   05/04/1987.
000900 DATE-COMPILED.  WHEN-COMPILED.
001000 SECURITY.       CELLKPI PRODUCTION - RESTRICTED.
001100 REMARKS.
001200*----------------------------------------------------------------*
001300*                 NETOPS DATA CENTER - BATCH SYSTEMS              *
001400*----------------------------------------------------------------*
001500*    PROGRAM-ID..: CKLD0003.                                     *
001600*    ANALYST.....: D W CRANE                                     *
001700*    PROGRAMMER..: D W CRANE                                     *
001800*----------------------------------------------------------------*
001900*    PROJECT.....: CELL SITE KPI LOAD PROJECT - CELLKPI          *
002000*----------------------------------------------------------------*
002100*    GOAL........: SITE-LOAD UNIT.  READS THE SITE MASTER LIST   *
002200*                  (SITE-ID, NAME, LATITUDE, LONGITUDE), VERIFIES*
002300*                  ALL FOUR FIELDS ARE PRESENT ON EVERY RECORD,  *
002400*                  AND STAGES THE LIST TO A WORK DATASET FOR     *
002500*                  CKLD0001 TO PROMOTE ON A SUCCESSFUL RUN.  ANY *
002600*                  RECORD MISSING A REQUIRED FIELD VOIDS THE     *
002700*                  ENTIRE RUN -- THIS UNIT DOES NOT PARTIAL-LOAD.*
002800*----------------------------------------------------------------*
002900*    FILES.......:  DDNAME          LRECL       INCLUDE/BOOK     *
003000*                   SITE-INPUT      00061       CKSTREC         *
003100*                   SITE-WORK       00061       CKSTREC         *
003200*----------------------------------------------------------------*
003300*    CALLED BY...:  CKLD0001 (MAIN-CONTROL).                     *
003400*    CALLS.......:  CKLDABRT (FATAL I/O ONLY).                   *
003500*----------------------------------------------------------------*
003600*                  C H A N G E    L O G                          *
003700*----------------------------------------------------------------*
003800* DATE       BY   REQUEST   DESCRIPTION                          *
003900*----------------------------------------------------------------*
004000* 05/04/87   DWC  CK-0003   INITIAL CREATION - NIGHTLY SITE      *
004100*                           MASTER REFRESH FROM THE OMC TAPE.    *
004200* 11/02/88   JRA  CK-0016   ADD FILE-STATUS CHECKING ON EVERY    *
004300*                           READ, CALL ABEND HANDLER ON ERROR.   *
004400* 02/19/90   DWC  CK-0031   OLD "ID" COLUMN HEADING RETIRED BY   *
004500*                           OMC - FIELD IS NOW CALLED SITE-ID ON *
004600*                           THE EXTRACT; MOVE STILL PERFORMED    *
004700*                           HERE IN CASE A VENDOR FEED REVERTS.  *
004800* 07/30/91   DWC  CK-0039   REJECT RECORDS MISSING LAT/LONG,     *
004900*                           WAS LOADING THEM WITH ZERO COORDS.   *
005000* 01/08/93   MTK  CK-0054   RECORD COUNT NOW COMP, WAS DISPLAY   *
005100*                           NUMERIC - PERFORMANCE ON LARGE RUNS. *
005200* 09/21/94   MTK  CK-0062   STOP THE WHOLE RUN ON A MISSING-     *
005300*                           FIELD RECORD INSTEAD OF SKIPPING IT  *
005400*                           - ENGINEERING WANTS AN ALL-OR-       *
005500*                           NOTHING SITE TABLE, NOT A PARTIAL ONE*
005600* 12/02/98   RHL  CK-0087   Y2K - NO DATE FIELDS IN THIS RECORD, *
005700*                           REVIEWED AND NO CHANGE REQUIRED.     *
005800* 06/14/05   PNS  CK-0112   MOVE TO NETOPS DATA CENTER STANDARD. *
005900* 06/08/21   RMM  CKLD-014  REWRITTEN AS THE SITE-LOAD UNIT OF   *
006000*                           THE CELLKPI DATA-LOAD JOB.           *
006100* 09/03/21   RMM  CKLD-040  REQUIRED-FIELD CHECK NOW TESTS THE   *
006200*                           RAW BYTES OF LATITUDE/LONGITUDE FOR  *
006300*                           SPACES RATHER THAN A NUMERIC TEST -  *
006400*                           A ZERO COORDINATE IS A VALID SITE.   *
006500*================================================================*
006600*           E N V I R O N M E N T      D I V I S I O N           *
006700*================================================================*
006800 ENVIRONMENT DIVISION.
006900 CONFIGURATION SECTION.
007000 SPECIAL-NAMES.
007100
007500 INPUT-OUTPUT SECTION.
007600 FILE-CONTROL.
007700
007800     SELECT SITE-INPUT    ASSIGN TO UTS-S-STINPUT
007900      ORGANIZATION IS     SEQUENTIAL
008000      ACCESS MODE  IS     SEQUENTIAL
008100      FILE STATUS  IS     WS-FS-SITE-INPUT.
008200
008300     SELECT SITE-WORK     ASSIGN TO UTS-S-STWORK
008400      ORGANIZATION IS     SEQUENTIAL
008500      ACCESS MODE  IS     SEQUENTIAL
008600      FILE STATUS  IS     WS-FS-SITE-WORK.
008700
008800*================================================================*
008900*                  D A T A      D I V I S I O N                  *
009000*================================================================*
009100 DATA DIVISION.
009200 FILE SECTION.
009300*
009400 FD  SITE-INPUT
009500     RECORDING MODE IS F
009600     LABEL RECORD   IS STANDARD
009700     BLOCK CONTAINS 00 RECORDS.
009800 01  FD-SITE-INPUT-REC       PIC X(61).
009900 01  FD-SITE-INPUT-REC-R REDEFINES FD-SITE-INPUT-REC.
010000     05  FD-SITE-INPUT-KEY        PIC X(12).
010100     05  FILLER                   PIC X(49).
010200
010300 FD  SITE-WORK
010400     RECORDING MODE IS F
010500     LABEL RECORD   IS STANDARD
010600     BLOCK CONTAINS 00 RECORDS.
010700 01  FD-SITE-WORK-REC        PIC X(61).
010800
010900*-----------------------------------------------------------------*
011000*                  WORKING-STORAGE SECTION                        *
011100*-----------------------------------------------------------------*
011200 WORKING-STORAGE SECTION.
011300
011400 77  WS-SITE-INPUT-COUNT         PIC 9(07) COMP VALUE ZERO.
011500 77  WS-SITE-WRITTEN-COUNT       PIC 9(07) COMP VALUE ZERO.
011600
011700 77  WS-SITE-INPUT-EOF            PIC X(03) VALUE 'NO '.
011800     88  SITE-INPUT-AT-EOF         VALUE 'YES'.
011900
012000 77  WS-RUN-ABORT-SW              PIC X(01) VALUE 'N'.
012100     88  WS-RUN-IS-ABORTED         VALUE 'Y'.
012200
012300*DATA FOR ERROR LOG:
012400 01  WS-ERROR-LOG.
012500     05  WS-ERROR-PROGRAM          PIC X(08) VALUE 'CKLD0003'.
012600     05  WS-ERROR-MSG              PIC X(30) VALUE SPACES.
012700     05  WS-ERROR-CODE             PIC X(30) VALUE SPACES.
012800     05  WS-ERROR-DATE             PIC X(10) VALUE SPACES.
012900     05  WS-ERROR-TIME             PIC X(08) VALUE SPACES.
013000     05  FILLER                    PIC X(04) VALUE SPACES.
013100
013200*ABENDING PROGRAM:
013300 77  WS-ABEND-PGM                  PIC X(08) VALUE 'CKLDABRT'.
013400
013500 01  WS-FILE-STATUS.
013600     05  WS-FS-SITE-INPUT          PIC 9(02) VALUE ZERO.
013700     05  WS-FS-SITE-WORK           PIC 9(02) VALUE ZERO.
013800
013900 01  WS-SITE-INPUT-REC.
014000     COPY 'CKSTREC'.
014100
014200*RAW-BYTE VIEW OF THE INPUT RECORD, USED ONLY TO TEST THE SIGNED
014300*COORDINATE FIELDS FOR AN ALL-SPACES (MISSING) VALUE -- A SIGNED
014400*DISPLAY FIELD COMPARED DIRECTLY TO SPACES IS NOT RELIABLE.
014500 01  WS-SITE-INPUT-REC-X REDEFINES WS-SITE-INPUT-REC.
014600     05  FILLER                    PIC X(12).
014700     05  FILLER                    PIC X(30).
014800     05  WS-LATITUDE-VIEW          PIC X(09).
014900     05  WS-LONGITUDE-VIEW         PIC X(10).
015000
015100 01  WS-SITE-WORK-REC.
015200     COPY 'CKSTREC'.
015300
015400 77  WS-MISSING-FIELD-LIST         PIC X(40) VALUE SPACES.
015500 77  WS-MISSING-FIELD-SW           PIC X(01) VALUE 'N'.
015600     88  WS-FIELD-IS-MISSING        VALUE 'Y'.
015700
015800*WORKING DATA FOR THE SYSTEM DATE AND TIME.
015900 01  WS-SYSTEM-DATE.
016000     05  YY                       PIC 9(02) VALUE ZEROS.
016100     05  MM                       PIC 9(02) VALUE ZEROS.
016200     05  DD                       PIC 9(02) VALUE ZEROS.
016300*
016400 01  WS-RUN-DATE-TIME.
016500     05  WS-RUN-DATE.
016600         10  DD-FORMATTED          PIC 9(02) VALUE ZEROS.
016700         10  FILLER                PIC X(01) VALUE '-'.
016800         10  MM-FORMATTED          PIC 9(02) VALUE ZEROS.
016900         10  FILLER                PIC X(01) VALUE '-'.
017000         10  YYYY-FORMATTED        PIC 9(04) VALUE ZEROS.
017100     05  WS-RUN-TIME.
017200         10  HOUR-FORMATTED        PIC 9(02) VALUE ZEROS.
017300         10  FILLER                PIC X(01) VALUE ':'.
017400         10  MINUTE-FORMATTED      PIC 9(02) VALUE ZEROS.
017500         10  FILLER                PIC X(01) VALUE ':'.
017600         10  SECOND-FORMATTED      PIC 9(02) VALUE ZEROS.
017700 01  WS-RUN-DATE-TIME-X REDEFINES WS-RUN-DATE-TIME
017800                                   PIC X(18).
017900*
018000 01  WS-SYSTEM-TIME.
018100     05  HOUR                     PIC 9(02) VALUE ZEROS.
018200     05  MINUTE                   PIC 9(02) VALUE ZEROS.
018300     05  SECOND                   PIC 9(02) VALUE ZEROS.
018400     05  HUNDREDTH                PIC 9(02) VALUE ZEROS.
018500
018600 01  WS-WHEN-COMPILED.
018700     05  MM-COMPILED              PIC X(02) VALUE SPACES.
018800     05  FILLER                   PIC X(01) VALUE '/'.
018900     05  DD-COMPILED              PIC X(02) VALUE SPACES.
019000     05  FILLER                   PIC X(01) VALUE '/'.
019100     05  YY-COMPILED              PIC X(02) VALUE SPACES.
019200     05  HOUR-COMPILED            PIC X(02) VALUE SPACES.
019300     05  FILLER                   PIC X(01) VALUE '-'.
019400     05  MINUTE-COMPILED          PIC X(02) VALUE SPACES.
019500     05  FILLER                   PIC X(01) VALUE '-'.
019600     05  SECOND-COMPILED          PIC X(02) VALUE SPACES.
019700
019800*-----------------------------------------------------------------*
019900*                      LINKAGE SECTION                            *
020000*-----------------------------------------------------------------*
020100 LINKAGE SECTION.
020200 01  LK-SITE-LOAD-LINK.
020300     05  LK-SITE-RETURN-CODE      PIC 9(02).
020400     05  LK-SITE-RECORD-COUNT     PIC 9(07) COMP.
020500     05  LK-SITE-ERROR-MSG        PIC X(60).
020600     05  FILLER                   PIC X(01).
020700
020800*================================================================*
020900 PROCEDURE                DIVISION  USING LK-SITE-LOAD-LINK.
021000*================================================================*
021100*----------------------------------------------------------------*
021200 0000-MAIN-PROCESS               SECTION.
021300*----------------------------------------------------------------*
021400     MOVE WHEN-COMPILED          TO WS-WHEN-COMPILED.
021500     MOVE ZERO                   TO LK-SITE-RETURN-CODE.
021600     MOVE ZERO                   TO LK-SITE-RECORD-COUNT.
021700     MOVE SPACES                 TO LK-SITE-ERROR-MSG.
021800
021900     PERFORM 1000-INITIALIZE.
022000
022100     IF LK-SITE-RETURN-CODE      EQUAL ZERO
022200        PERFORM 2000-PROCESS-SITE-INPUT
022300                                 UNTIL SITE-INPUT-AT-EOF
022400                                    OR WS-RUN-IS-ABORTED
022500        PERFORM 3000-FINALIZE
022600     END-IF.
022700
022800     GOBACK.
022900*----------------------------------------------------------------*
023000 0000-99-EXIT.                   EXIT.
023100*----------------------------------------------------------------*
023200*----------------------------------------------------------------*
023300 1000-INITIALIZE                 SECTION.
023400*----------------------------------------------------------------*
023500     PERFORM 9000-GET-DATE-TIME.
023600
023700     INITIALIZE WS-SITE-INPUT-REC
023800                WS-SITE-WORK-REC.
023900
024000     OPEN INPUT  SITE-INPUT.
024100
024200     IF WS-FS-SITE-INPUT         EQUAL '35'
024300        MOVE 90                  TO LK-SITE-RETURN-CODE
024400        MOVE 'SITE INPUT FILE NOT FOUND OR UNREADABLE'
024500                                 TO LK-SITE-ERROR-MSG
024600     ELSE
024700        IF WS-FS-SITE-INPUT      NOT EQUAL ZEROS
024800           MOVE 'OPEN SITE-INPUT' TO WS-ERROR-MSG
024900           MOVE WS-FS-SITE-INPUT  TO WS-ERROR-CODE
025000           PERFORM 9999-CALL-ABEND-PGM
025100        ELSE
025200           OPEN OUTPUT SITE-WORK
025300           MOVE 'OPEN SITE-WORK'  TO WS-ERROR-MSG
025400           PERFORM 8200-TEST-FS-SITE-WORK
025500           PERFORM 2100-READ-SITE-INPUT
025600        END-IF
025700     END-IF.
025800*----------------------------------------------------------------*
025900 1000-99-EXIT.                   EXIT.
026000*----------------------------------------------------------------*
026100*----------------------------------------------------------------*
026200 2000-PROCESS-SITE-INPUT         SECTION.
026300*----------------------------------------------------------------*
026400     PERFORM 2150-NORMALIZE-KEY.
026500
026600     PERFORM 2200-VALIDATE-REQUIRED-FIELDS.
026700
026800     IF WS-FIELD-IS-MISSING
026900        SET WS-RUN-IS-ABORTED    TO TRUE                          CK-0062 
027000        MOVE 90                  TO LK-SITE-RETURN-CODE
027100        STRING 'SITE RECORD MISSING REQUIRED FIELD: '
027200               WS-MISSING-FIELD-LIST DELIMITED BY SPACE
027300                                 INTO LK-SITE-ERROR-MSG
027400     ELSE
027500        PERFORM 2400-WRITE-SITE-WORK
027600        PERFORM 2100-READ-SITE-INPUT
027700     END-IF.
027800*----------------------------------------------------------------*
027900 2000-99-EXIT.                   EXIT.
028000*----------------------------------------------------------------*
028100*----------------------------------------------------------------*
028200 2100-READ-SITE-INPUT            SECTION.
028300*----------------------------------------------------------------*
028400     MOVE 'READING SITE-INPUT'   TO WS-ERROR-MSG.
028500
028600     READ SITE-INPUT             INTO WS-SITE-INPUT-REC.
028700
028800     IF WS-FS-SITE-INPUT         EQUAL 10
028900        MOVE 'YES'               TO WS-SITE-INPUT-EOF
029000     ELSE
029100        IF WS-FS-SITE-INPUT      NOT EQUAL ZEROS
029200           MOVE WS-FS-SITE-INPUT  TO WS-ERROR-CODE
029300           PERFORM 9999-CALL-ABEND-PGM
029400        ELSE
029500           ADD 1                 TO WS-SITE-INPUT-COUNT
029600        END-IF
029700     END-IF.
029800*----------------------------------------------------------------*
029900 2100-99-EXIT.                   EXIT.
030000*----------------------------------------------------------------*
030100*----------------------------------------------------------------*
030200 2150-NORMALIZE-KEY               SECTION.
030300*----------------------------------------------------------------*
030400*    THE SITE EXTRACT HAS CARRIED ITS KEY COLUMN AS "SITE-ID"    *
030500*    SINCE CK-0031 RETIRED THE OLD "ID" HEADING; THIS STEP IS    *
030600*    A NO-OP AGAINST THE CURRENT FEED AND IS KEPT ONLY SO A      *
030700*    FUTURE VENDOR REVERSION HAS A PLACE TO BE WIRED IN.         *
030800     CONTINUE.
030900*----------------------------------------------------------------*
031000 2150-99-EXIT.                   EXIT.
031100*----------------------------------------------------------------*
031200*----------------------------------------------------------------*
031300 2200-VALIDATE-REQUIRED-FIELDS   SECTION.
031400*----------------------------------------------------------------*
031500     SET WS-FIELD-IS-MISSING     TO FALSE.
031600     MOVE SPACES                 TO WS-MISSING-FIELD-LIST.
031700
031800     IF ST-SITE-ID OF WS-SITE-INPUT-REC EQUAL SPACES
031900        MOVE 'SITE-ID'           TO WS-MISSING-FIELD-LIST
032000        SET WS-FIELD-IS-MISSING TO TRUE
032100     END-IF.
032200
032300     IF NOT WS-FIELD-IS-MISSING
032400        AND ST-NAME OF WS-SITE-INPUT-REC EQUAL SPACES
032500        MOVE 'NAME'              TO WS-MISSING-FIELD-LIST
032600        SET WS-FIELD-IS-MISSING TO TRUE
032700     END-IF.
032800
032900     IF NOT WS-FIELD-IS-MISSING
033000        AND WS-LATITUDE-VIEW     EQUAL SPACES
033100        MOVE 'LATITUDE'          TO WS-MISSING-FIELD-LIST
033200        SET WS-FIELD-IS-MISSING TO TRUE
033300     END-IF.
033400
033500     IF NOT WS-FIELD-IS-MISSING
033600        AND WS-LONGITUDE-VIEW    EQUAL SPACES
033700        MOVE 'LONGITUDE'         TO WS-MISSING-FIELD-LIST
033800        SET WS-FIELD-IS-MISSING TO TRUE
033900     END-IF.
034000*----------------------------------------------------------------*
034100 2200-99-EXIT.                   EXIT.
034200*----------------------------------------------------------------*
034300*----------------------------------------------------------------*
034400 2400-WRITE-SITE-WORK            SECTION.
034500*----------------------------------------------------------------*
034600     MOVE 'WRITING SITE-WORK'    TO WS-ERROR-MSG.
034700
034800     MOVE WS-SITE-INPUT-REC      TO WS-SITE-WORK-REC.
034900     MOVE WS-SITE-WORK-REC       TO FD-SITE-WORK-REC.
035000
035100     WRITE FD-SITE-WORK-REC.
035200
035300     PERFORM 8200-TEST-FS-SITE-WORK.
035400
035500     IF WS-FS-SITE-WORK          EQUAL ZEROS
035600        ADD 1                    TO WS-SITE-WRITTEN-COUNT
035700     END-IF.
035800*----------------------------------------------------------------*
035900 2400-99-EXIT.                   EXIT.
036000*----------------------------------------------------------------*
036100*----------------------------------------------------------------*
036200 3000-FINALIZE                   SECTION.
036300*----------------------------------------------------------------*
036400     CLOSE SITE-INPUT
036500           SITE-WORK.
036600
036700     IF LK-SITE-RETURN-CODE      EQUAL ZERO
036800        MOVE WS-SITE-WRITTEN-COUNT TO LK-SITE-RECORD-COUNT
036900     END-IF.
037000
037100     DISPLAY '***************************'.
037200     DISPLAY '* SITE-LOAD UNIT COMPLETE *'.
037300     DISPLAY '***************************'.
037400     DISPLAY '*MODULE..........:' WS-ERROR-PROGRAM '*'.
037500     DISPLAY '*RECORDS READ........:' WS-SITE-INPUT-COUNT '*'.
037600     DISPLAY '*RECORDS STAGED......:' WS-SITE-WRITTEN-COUNT '*'.
037700     DISPLAY '*RETURN CODE.........:' LK-SITE-RETURN-CODE '*'.
037800     DISPLAY '*-------------------------*'.
037900     DISPLAY '*EXECUTED......:' WS-RUN-DATE '*'.
038000     DISPLAY '*.................' WS-RUN-TIME '*'.
038100     DISPLAY '***************************'.
038200*----------------------------------------------------------------*
038300 3000-99-EXIT.                   EXIT.
038400*----------------------------------------------------------------*
038500*----------------------------------------------------------------*
038600 8200-TEST-FS-SITE-WORK          SECTION.
038700*----------------------------------------------------------------*
038800     IF WS-FS-SITE-WORK          NOT EQUAL ZEROS
038900        MOVE WS-FS-SITE-WORK     TO WS-ERROR-CODE
039000        PERFORM 9999-CALL-ABEND-PGM
039100     END-IF.
039200*----------------------------------------------------------------*
039300 8200-99-EXIT.                   EXIT.
039400*----------------------------------------------------------------*
039500*----------------------------------------------------------------*
039600 9000-GET-DATE-TIME              SECTION.
039700*----------------------------------------------------------------*
039800     ACCEPT WS-SYSTEM-DATE       FROM DATE.
039900     MOVE YY                     TO YYYY-FORMATTED.
040000     MOVE MM                     TO MM-FORMATTED.
040100     MOVE DD                     TO DD-FORMATTED.
040200     ADD  2000                   TO YYYY-FORMATTED.
040300
040400     ACCEPT WS-SYSTEM-TIME       FROM TIME.
040500     MOVE HOUR                   TO HOUR-FORMATTED.
040600     MOVE MINUTE                 TO MINUTE-FORMATTED.
040700     MOVE SECOND                 TO SECOND-FORMATTED.
040800*----------------------------------------------------------------*
040900 9000-99-EXIT.                   EXIT.
041000*----------------------------------------------------------------*
041100*----------------------------------------------------------------*
041200 9999-CALL-ABEND-PGM             SECTION.
041300*----------------------------------------------------------------*
041400     MOVE WS-RUN-DATE            TO WS-ERROR-DATE.
041500     MOVE WS-RUN-TIME            TO WS-ERROR-TIME.
041600     CALL WS-ABEND-PGM           USING WS-ERROR-LOG.
041700*----------------------------------------------------------------*
041800 9999-99-EXIT.                   EXIT.
041900*----------------------------------------------------------------*

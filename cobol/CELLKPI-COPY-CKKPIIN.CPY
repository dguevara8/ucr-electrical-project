000100*================================================================*
000200*   C O P Y B O O K   -   C K K P I I N                          *
000300*================================================================*
000400*    COPYBOOK....: CKKPIIN                                       *
000500*    PROJECT.....: CELL SITE KPI LOAD PROJECT - CELLKPI          *
000600*----------------------------------------------------------------*
000700*    GOAL........: HOURLY KPI COUNTER RECORD AS RECEIVED FROM    *
000800*                  THE NETWORK-MANAGEMENT EXTRACT (ONE SITE/     *
000900*                  SECTOR/HOUR PER RECORD).  255 BYTES, FIXED.   *
001000*----------------------------------------------------------------*
001100*    A.00.00 2021-06-08  RMM  CKLD-014  INITIAL CREATION, TIME-  *
001200*                              STAMP NOT YET SPLIT INTO DATE/    *
001300*                              TIME (SEE CKKPOUT FOR OUTPUT).    *
001400*================================================================*
001500 03  KP-TIMESTAMP                       PIC X(19).
001600 03  KP-SITE-ID                         PIC X(12).
001700 03  KP-SECTOR                          PIC X(08).
001800 03  KP-DENOM-CELL-AVAIL                PIC 9(09).
001900 03  KP-SAMPLES-CELL-AVAIL              PIC 9(09).
002000 03  KP-NG-FLOW-REL-AMF-UE-LOST         PIC 9(09).
002100 03  KP-NG-FLOW-REL-NORMAL              PIC 9(09).
002200 03  KP-NG-FLOW-REL                     PIC 9(09).
002300 03  KP-NG-FLOW-REL-AMF-OTHER           PIC 9(09).
002400 03  KP-NG-FLOW-REL-AMF-OTHER-5QI1      PIC 9(09).
002500 03  KP-RRC-STPREQ-MO-SIGNALLING        PIC 9(09).
002600 03  KP-RRC-STPREQ-MO-DATA              PIC 9(09).
002700 03  KP-RRC-STPREQ-MT-ACCESS            PIC 9(09).
002800 03  KP-RRC-STPREQ-EMERGENCY            PIC 9(09).
002900 03  KP-RRC-STPREQ-HIPRIO-ACCESS        PIC 9(09).
003000 03  KP-RRC-STPREQ-MO-VOICECALL         PIC 9(09).
003100 03  KP-RRC-STPREQ-MO-SMS               PIC 9(09).
003200 03  KP-RRC-STPREQ-MPS                  PIC 9(09).
003300 03  KP-RRC-STPREQ-MCS                  PIC 9(09).
003400 03  KP-RRC-STPREQ-MO-VIDEOCAL          PIC 9(09).
003500 03  KP-RRC-STPSUCC-TOT                 PIC 9(09).
003600 03  KP-REESTAB-ACC-FALLBACK            PIC 9(09).
003700 03  KP-RRC-RESUME-FALLBACK-SUCC        PIC 9(09).
003800 03  KP-NGCC-INIT-UE-MSG-SENT           PIC 9(09).
003900 03  KP-NGCC-UE-LOGICAL-CONN-ESTAB      PIC 9(09).
004000 03  KP-NGCC-UE-CTXT-STP-REQ-RECD       PIC 9(09).
004100 03  KP-NGCC-UE-CTXT-STP-RESP-SENT      PIC 9(09).
004200*----------------------------------------------------------------*
004300*  NOTE: LAYOUT IS THE EXTERNAL CONTRACT WITH THE DOWNSTREAM     *
004400*  REPORTING EXTRACT -- NO FILLER PAD, RECORD IS EXACTLY 255     *
004500*  BYTES.  DO NOT INSERT FIELDS WITHOUT A CORRESPONDING CHANGE   *
004600*  TO THE OUTPUT COPYBOOK CKKPOUT AND THE DOWNSTREAM JCL LRECL.  *
004700*----------------------------------------------------------------*

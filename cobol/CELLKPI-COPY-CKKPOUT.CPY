000100*================================================================*
000200*   C O P Y B O O K   -   C K K P O U T                          *
000300*================================================================*
000400*    COPYBOOK....: CKKPOUT                                       *
000500*    PROJECT.....: CELL SITE KPI LOAD PROJECT - CELLKPI          *
000600*----------------------------------------------------------------*
000700*    GOAL........: CLEANSED KPI RECORD FOR THE REPORTING DATA    *
000800*                  STORE.  TIMESTAMP REPLACED BY SEPARATE DATE   *
000900*                  AND TIME FIELDS, COLUMN ORDER FIXED.  254     *
001000*                  BYTES, FIXED.                                 *
001100*----------------------------------------------------------------*
001200*    A.00.00 2021-06-08  RMM  CKLD-014  INITIAL CREATION         *
001300*    A.01.00 2021-07-22  RMM  CKLD-031  FIELD ORDER CONFIRMED TO *
001400*                              MATCH THE REPORTING EXTRACT SPEC  *
001500*================================================================*
001600 03  KP-DATE                             PIC X(10).
001700 03  KP-TIME                             PIC X(08).
001800 03  KP-SITE-ID                          PIC X(12).
001900 03  KP-SECTOR                           PIC X(08).
002000 03  KP-DENOM-CELL-AVAIL                 PIC 9(09).
002100 03  KP-SAMPLES-CELL-AVAIL               PIC 9(09).
002200 03  KP-NG-FLOW-REL-AMF-UE-LOST          PIC 9(09).
002300 03  KP-NG-FLOW-REL-NORMAL               PIC 9(09).
002400 03  KP-NG-FLOW-REL                      PIC 9(09).
002500 03  KP-NG-FLOW-REL-AMF-OTHER            PIC 9(09).
002600 03  KP-NG-FLOW-REL-AMF-OTHER-5QI1       PIC 9(09).
002700 03  KP-RRC-STPREQ-MO-SIGNALLING         PIC 9(09).
002800 03  KP-RRC-STPREQ-MO-DATA               PIC 9(09).
002900 03  KP-RRC-STPREQ-MT-ACCESS             PIC 9(09).
003000 03  KP-RRC-STPREQ-EMERGENCY             PIC 9(09).
003100 03  KP-RRC-STPREQ-HIPRIO-ACCESS         PIC 9(09).
003200 03  KP-RRC-STPREQ-MO-VOICECALL          PIC 9(09).
003300 03  KP-RRC-STPREQ-MO-SMS                PIC 9(09).
003400 03  KP-RRC-STPREQ-MPS                   PIC 9(09).
003500 03  KP-RRC-STPREQ-MCS                   PIC 9(09).
003600 03  KP-RRC-STPREQ-MO-VIDEOCAL           PIC 9(09).
003700 03  KP-RRC-STPSUCC-TOT                  PIC 9(09).
003800 03  KP-REESTAB-ACC-FALLBACK             PIC 9(09).
003900 03  KP-RRC-RESUME-FALLBACK-SUCC         PIC 9(09).
004000 03  KP-NGCC-INIT-UE-MSG-SENT            PIC 9(09).
004100 03  KP-NGCC-UE-LOGICAL-CONN-ESTAB       PIC 9(09).
004200 03  KP-NGCC-UE-CTXT-STP-REQ-RECD        PIC 9(09).
004300 03  KP-NGCC-UE-CTXT-STP-RESP-SENT       PIC 9(09).
004400*----------------------------------------------------------------*
004500*  NOTE: NO FILLER PAD -- 254-BYTE WIDTH IS THE CONTRACT WITH     *
004600*  THE REPORTING DATA STORE LOADER.  COUNTERS PASS THROUGH       *
004700*  UNCHANGED FROM CKKPIIN; NO ARITHMETIC IS PERFORMED ON THEM.   *
004800*----------------------------------------------------------------*

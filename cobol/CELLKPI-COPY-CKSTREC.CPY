000100*================================================================*
000200*   C O P Y B O O K   -   C K S T R E C                          *
000300*================================================================*
000400*    COPYBOOK....: CKSTREC                                       *
000500*    PROJECT.....: CELL SITE KPI LOAD PROJECT - CELLKPI          *
000600*----------------------------------------------------------------*
000700*    GOAL........: SITE MASTER RECORD -- SITE IDENTIFIER, NAME   *
000800*                  AND GEOGRAPHIC COORDINATES.  SAME LAYOUT ON   *
000900*                  INPUT AND OUTPUT (VALIDATED, NOT RESHAPED).   *
001000*                  61 BYTES, FIXED.                              *
001100*----------------------------------------------------------------*
001200*    A.00.00 2021-06-08  RMM  CKLD-014  INITIAL CREATION         *
001300*    A.01.00 2021-09-03  RMM  CKLD-048  LAT/LONG CONFIRMED AS    *
001400*                              LEADING-SIGN SEPARATE DISPLAY TO  *
001500*                              MATCH THE SITE-EXTRACT VENDOR     *
001600*                              FILE FORMAT                      *
001700*================================================================*
001800 03  ST-SITE-ID                         PIC X(12).
001900 03  ST-NAME                            PIC X(30).
002000 03  ST-LATITUDE                        PIC S9(2)V9(6)
002100                                         SIGN IS LEADING SEPARATE.
002200 03  ST-LONGITUDE                       PIC S9(3)V9(6)
002300                                         SIGN IS LEADING SEPARATE.
002400*----------------------------------------------------------------*
002500*  NOTE: NO FILLER PAD -- 61-BYTE WIDTH IS THE CONTRACT WITH      *
002600*  THE SITE TABLE LOADER.  SOME VENDOR EXTRACTS STILL HEAD THIS  *
002700*  COLUMN "ID" -- ST-SITE-ID IS ALWAYS THE CANONICAL KEY NAME    *
002800*  ONCE IT REACHES THIS COPYBOOK.                                *
002900*----------------------------------------------------------------*

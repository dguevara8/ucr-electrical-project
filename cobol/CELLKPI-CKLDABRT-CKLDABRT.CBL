000100*================================================================*
000200*        I D E N T I F I C A T I O N      D I V I S I O N        *
000300*================================================================*
000400 IDENTIFICATION  DIVISION.
000500 PROGRAM-ID.     CKLDABRT.
000600 AUTHOR.         J R ALBRIGHT.
000700 INSTALLATION.   NETOPS DATA CENTER.
000800 DATE-WRITTEN.   14/04/1987.
000900 DATE-COMPILED.  WHEN-COMPILED.
001000 SECURITY.       CELLKPI PRODUCTION - RESTRICTED.
001100 REMARKS.
001200*----------------------------------------------------------------*
001300*                 NETOPS DATA CENTER - BATCH SYSTEMS              *
001400*----------------------------------------------------------------*
001500*    PROGRAM-ID..: CKLDABRT.                                     *
001600*    ANALYST.....: J R ALBRIGHT                                  *
001700*    PROGRAMMER..: J R ALBRIGHT                                  *
001800*----------------------------------------------------------------*
001900*    PROJECT.....: CELL SITE KPI LOAD PROJECT - CELLKPI          *
002000*----------------------------------------------------------------*
002100*    GOAL........: COMMON ABEND/ERROR-LOG HANDLER, CALLED BY ALL *
002200*                  CELLKPI BATCH PROGRAMS ON A FATAL FILE I/O    *
002300*                  CONDITION.  DISPLAYS THE CALLER, THE MESSAGE  *
002400*                  AND CODE PASSED TO IT, AND STOPS THE RUN.     *
002500*----------------------------------------------------------------*
002600*    FILES.......:  NONE.                                        *
002700*----------------------------------------------------------------*
002800*                  C H A N G E    L O G                          *
002900*----------------------------------------------------------------*
003000* DATE       BY   REQUEST   DESCRIPTION                          *
003100*----------------------------------------------------------------*
003200* 14/04/87   JRA  CK-0001   INITIAL CREATION - HANDLES KPI TAPE  *
003300*                           EXTRACT ABENDS FOR THE NIGHTLY RUN.  *
003400* 11/02/88   JRA  CK-0014   ADD CALLER-PROGRAM NAME TO DISPLAY.  *
003500* 02/19/90   DWC  CK-0029   WIDEN ERROR-MSG TO 30 CHARS, WAS 20. *
003600* 07/30/91   DWC  CK-0037   ADD ERROR-CODE FIELD FOR FILE STATUS *
003700*                           KEYS RETURNED BY THE CALLING PGM.    *
003800* 01/08/93   MTK  CK-0052   STANDARDIZE DATE/TIME STAMP FORMAT.  *
003900* 09/21/94   MTK  CK-0061   SEVERITY CLASS ADDED (FATAL/WARN)    *
004000*                           FOR FUTURE SOFT-FAIL CALLERS.        *
004100* 12/02/98   RHL  CK-0083   Y2K - 4-DIGIT YEAR IN DISPLAY DATE,  *
004200*                           CENTURY WINDOW NO LONGER ASSUMED.    *
004300* 03/11/99   RHL  CK-0084   Y2K REGRESSION FIX - LEAP YEAR TEST  *
004400*                           IN CALLING PROGRAMS, NOT HERE, BUT   *
004500*                           VERIFIED THIS MODULE PASSES 2000     *
004600*                           DATES THROUGH UNCHANGED.             *
004700* 06/14/05   PNS  CK-0110   MOVE TO NETOPS DATA CENTER NAMING    *
004800*                           STANDARD (WAS BATCH-UTIL LIBRARY).   *
004900* 06/08/21   RMM  CKLD-014  REPURPOSED FOR THE CELLKPI SITE/KPI  *
005000*                           DATA-LOAD JOB REPLACING THE OLD      *
005100*                           COUNTER-REPORT EXTRACT; NO LOGIC     *
005200*                           CHANGE, PROGRAM-ID AND BANNER ONLY.  *
005300*================================================================*
005400*           E N V I R O N M E N T      D I V I S I O N           *
005500*================================================================*
005600 ENVIRONMENT DIVISION.
005700 CONFIGURATION SECTION.
005800 SPECIAL-NAMES.
005900
006200 INPUT-OUTPUT SECTION.
006300 FILE-CONTROL.
006400
006500*================================================================*
006600*                  D A T A      D I V I S I O N                  *
006700*================================================================*
006800 DATA DIVISION.
006900 FILE SECTION.
007000*-----------------------------------------------------------------*
007100*                  WORKING-STORAGE SECTION                        *
007200*-----------------------------------------------------------------*
007300 WORKING-STORAGE SECTION.
007400
007500 01  CK-ABEND-CLASS-SW               PIC 9(01) VALUE 1.
007600     88  CK-FATAL-ABEND               VALUE 1.
007700     88  CK-WARNING-ABEND             VALUE 2.
007800 01  CK-ABEND-CLASS-X  REDEFINES CK-ABEND-CLASS-SW
007900                                  PIC X(01).
008000
008100 01  CK-ABEND-STAMP.
008200     05  CK-ABEND-DATE                PIC X(10) VALUE SPACES.
008300     05  CK-ABEND-TIME                PIC X(08) VALUE SPACES.
008400 01  CK-ABEND-STAMP-X  REDEFINES CK-ABEND-STAMP
008500                                  PIC X(18).
008600
008700*-----------------------------------------------------------------*
008800*                      LINKAGE SECTION                            *
008900*-----------------------------------------------------------------*
009000 LINKAGE SECTION.
009100 01  CK-ABEND-LOG.
009200     05  CK-ABEND-PROGRAM             PIC X(08).
009300     05  CK-ABEND-MSG                 PIC X(30).
009400     05  CK-ABEND-CODE                PIC X(30).
009500     05  CK-ABEND-LOG-DATE            PIC X(10).
009600     05  CK-ABEND-LOG-TIME            PIC X(08).
009700     05  FILLER                       PIC X(04).
009800
009900 01  CK-ABEND-CODE-VIEW REDEFINES CK-ABEND-CODE.
010000     05  CK-ABEND-FS-CODE             PIC X(02).
010100     05  FILLER                       PIC X(28).
010200
010300*================================================================*
010400 PROCEDURE                       DIVISION  USING CK-ABEND-LOG.
010500*================================================================*
010600*----------------------------------------------------------------*
010700 0000-MAIN-PROCESS               SECTION.
010800*----------------------------------------------------------------*
010900     SET CK-FATAL-ABEND          TO TRUE.                         CK-0061 
011000
011100     MOVE CK-ABEND-LOG-DATE      TO CK-ABEND-DATE.
011200     MOVE CK-ABEND-LOG-TIME      TO CK-ABEND-TIME.
011300
011400     DISPLAY '**********************************'.
011500     DISPLAY '*   CELLKPI ABEND HANDLER CALLED *'.
011600     DISPLAY '*!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!*'.
011700     DISPLAY '*DATE: ' CK-ABEND-DATE '                *'.
011800     DISPLAY '*TIME: ' CK-ABEND-TIME '                  *'.
011900     DISPLAY '*!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!*'.
012000     DISPLAY '*CALLER PROGRAM.....:' CK-ABEND-PROGRAM '    *'.
012100     DISPLAY '*FILE STATUS KEY....:' CK-ABEND-FS-CODE   '*'.
012200     DISPLAY '*ERROR CODE:                     *'.
012300     DISPLAY '* ' CK-ABEND-CODE ' *'.
012400     DISPLAY '*ERROR MESSAGE:                  *'.
012500     DISPLAY '* ' CK-ABEND-MSG ' *'.
012600     DISPLAY '**********************************'.
012700
012800     STOP RUN.
012900*----------------------------------------------------------------*
013000 0000-99-EXIT.                   EXIT.
013100*----------------------------------------------------------------*

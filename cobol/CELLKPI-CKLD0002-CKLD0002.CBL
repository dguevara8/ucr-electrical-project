000100*================================================================*
000200*        I D E N T I F I C A T I O N      D I V I S I O N        *
000300*================================================================*
000400 IDENTIFICATION  DIVISION.
000500 PROGRAM-ID.     CKLD0002.
000600 AUTHOR.         J R ALBRIGHT.
000700 INSTALLATION.   NETOPS DATA CENTER.
000800 DATE-WRITTEN.   05/02/1987.
000900 DATE-COMPILED.  WHEN-COMPILED.
001000 SECURITY.       CELLKPI PRODUCTION - RESTRICTED.
001100 REMARKS.
001200*----------------------------------------------------------------*
001300*                 NETOPS DATA CENTER - BATCH SYSTEMS              *
001400*----------------------------------------------------------------*
001500*    PROGRAM-ID..: CKLD0002.                                     *
001600*    ANALYST.....: J R ALBRIGHT                                  *
001700*    PROGRAMMER..: J R ALBRIGHT                                  *
001800*----------------------------------------------------------------*
001900*    PROJECT.....: CELL SITE KPI LOAD PROJECT - CELLKPI          *
002000*----------------------------------------------------------------*
002100*    GOAL........: KPI-LOAD UNIT.  READS THE HOURLY SITE/SECTOR  *
002200*                  KPI COUNTER EXTRACT, VALIDATES AND SPLITS THE *
002300*                  COMBINED TIMESTAMP INTO DATE AND TIME, DROPS  *
002400*                  ANY RECORD WITH AN UNPARSEABLE TIMESTAMP, AND *
002500*                  STAGES THE SURVIVORS TO A WORK DATASET FOR    *
002600*                  CKLD0001 TO PROMOTE ON A SUCCESSFUL RUN.      *
002700*----------------------------------------------------------------*
002800*    FILES.......:  DDNAME          LRECL       INCLUDE/BOOK     *
002900*                   KPI-INPUT       00255       CKKPIIN         *
003000*                   KPI-WORK        00254       CKKPOUT         *
003100*----------------------------------------------------------------*
003200*    CALLED BY...:  CKLD0001 (MAIN-CONTROL).                     *
003300*    CALLS.......:  CKLDABRT (FATAL I/O ONLY).                   *
003400*----------------------------------------------------------------*
003500*                  C H A N G E    L O G                          *
003600*----------------------------------------------------------------*
003700* DATE       BY   REQUEST   DESCRIPTION                          *
003800*----------------------------------------------------------------*
003900* 05/02/87   JRA  CK-0002   INITIAL CREATION - NIGHTLY COUNTER-  *
004000*                           REPORT EXTRACT FROM THE OMC TAPE.    *
004100* 11/02/88   JRA  CK-0015   ADD FILE-STATUS CHECKING ON EVERY    *
004200*                           READ, CALL ABEND HANDLER ON ERROR.   *
004300* 02/19/90   DWC  CK-0030   DATE FIELD NOW VALIDATED AGAINST A   *
004400*                           DAYS-IN-MONTH TABLE, WAS ACCEPTED    *
004500*                           AS-IS FROM THE OMC FEED BEFORE.      *
004600* 07/30/91   DWC  CK-0038   LEAP-YEAR TEST ADDED (DIV-4/DIV-100/ *
004700*                           DIV-400) FOR THE FEBRUARY CHECK.     *
004800* 01/08/93   MTK  CK-0053   RECORD COUNT NOW COMP, WAS DISPLAY   *
004900*                           NUMERIC - PERFORMANCE ON LARGE RUNS. *
005000* 12/02/98   RHL  CK-0085   Y2K - YEAR SUBFIELD WIDENED TO 4     *
005100*                           DIGITS, CENTURY NO LONGER ASSUMED.   *
005200* 03/11/99   RHL  CK-0086   Y2K REGRESSION - CONFIRMED 29 FEB    *
005300*                           2000 VALIDATES (400-YEAR EXCEPTION). *
005400* 06/14/05   PNS  CK-0111   MOVE TO NETOPS DATA CENTER STANDARD. *
005500* 06/08/21   RMM  CKLD-014  REWRITTEN AS THE KPI-LOAD UNIT OF    *
005600*                           THE CELLKPI DATA-LOAD JOB; REPLACES  *
005700*                           THE OLD PRINTED COUNTER REPORT WITH  *
005800*                           A STAGED SEQUENTIAL OUTPUT FOR THE   *
005900*                           REPORTING DATA STORE.                *
006000* 07/22/21   RMM  CKLD-031  DROP RECORD SILENTLY ON BAD TIME-    *
006100*                           STAMP - NO REJECT FILE (CONFIRMED    *
006200*                           WITH NETOPS REPORTING - THEY RE-RUN  *
006300*                           THE SOURCE EXTRACT, NOT THIS JOB).   *
006400*================================================================*
006500*           E N V I R O N M E N T      D I V I S I O N           *
006600*================================================================*
006700 ENVIRONMENT DIVISION.
006800 CONFIGURATION SECTION.
006900 SPECIAL-NAMES.
007000
007400 INPUT-OUTPUT SECTION.
007500 FILE-CONTROL.
007600
007700     SELECT KPI-INPUT     ASSIGN TO UTS-S-KPINPUT
007800      ORGANIZATION IS     SEQUENTIAL
007900      ACCESS MODE  IS     SEQUENTIAL
008000      FILE STATUS  IS     WS-FS-KPI-INPUT.
008100
008200     SELECT KPI-WORK      ASSIGN TO UTS-S-KPIWORK
008300      ORGANIZATION IS     SEQUENTIAL
008400      ACCESS MODE  IS     SEQUENTIAL
008500      FILE STATUS  IS     WS-FS-KPI-WORK.
008600
008700*================================================================*
008800*                  D A T A      D I V I S I O N                  *
008900*================================================================*
009000 DATA DIVISION.
009100 FILE SECTION.
009200*
009300 FD  KPI-INPUT
009400     RECORDING MODE IS F
009500     LABEL RECORD   IS STANDARD
009600     BLOCK CONTAINS 00 RECORDS.
009700 01  FD-KPI-INPUT-REC        PIC X(255).
009800
009900 FD  KPI-WORK
010000     RECORDING MODE IS F
010100     LABEL RECORD   IS STANDARD
010200     BLOCK CONTAINS 00 RECORDS.
010300 01  FD-KPI-WORK-REC         PIC X(254).
010400
010500*-----------------------------------------------------------------*
010600*                  WORKING-STORAGE SECTION                        *
010700*-----------------------------------------------------------------*
010800 WORKING-STORAGE SECTION.
010900
011000 77  WS-KPI-INPUT-COUNT          PIC 9(07) COMP VALUE ZERO.
011100 77  WS-KPI-WRITTEN-COUNT        PIC 9(07) COMP VALUE ZERO.
011200 77  WS-KPI-DROPPED-COUNT        PIC 9(07) COMP VALUE ZERO.
011300
011400 77  WS-KPI-INPUT-EOF             PIC X(03) VALUE 'NO '.
011500     88  KPI-INPUT-AT-EOF          VALUE 'YES'.
011600
011700 77  WS-TIMESTAMP-VALID-SW        PIC X(01) VALUE 'Y'.
011800     88  TIMESTAMP-IS-VALID        VALUE 'Y'.
011900     88  TIMESTAMP-IS-INVALID      VALUE 'N'.
012000
012100*DATA FOR ERROR LOG:
012200 01  WS-ERROR-LOG.
012300     05  WS-ERROR-PROGRAM          PIC X(08) VALUE 'CKLD0002'.
012400     05  WS-ERROR-MSG              PIC X(30) VALUE SPACES.
012500     05  WS-ERROR-CODE             PIC X(30) VALUE SPACES.
012600     05  WS-ERROR-DATE             PIC X(10) VALUE SPACES.
012700     05  WS-ERROR-TIME             PIC X(08) VALUE SPACES.
012800     05  FILLER                    PIC X(04) VALUE SPACES.
012900
013000*ABENDING PROGRAM:
013100 77  WS-ABEND-PGM                  PIC X(08) VALUE 'CKLDABRT'.
013200
013300 01  WS-FILE-STATUS.
013400     05  WS-FS-KPI-INPUT           PIC 9(02) VALUE ZERO.
013500     05  WS-FS-KPI-WORK            PIC 9(02) VALUE ZERO.
013600
013700 01  WS-KPI-INPUT-REC.
013800     COPY 'CKKPIIN'.
013900
014000 01  WS-KPI-WORK-REC.
014100     COPY 'CKKPOUT'.
014200
014300*TIMESTAMP PARSE AREA -- 'DD/MM/YYYY HH:MM:SS', 19 BYTES.
014400 01  WS-TIMESTAMP-PARSE.
014500     05  WS-TS-DAY                 PIC 9(02).
014600     05  WS-TS-SEP1                PIC X(01).
014700     05  WS-TS-MONTH               PIC 9(02).
014800     05  WS-TS-SEP2                PIC X(01).
014900     05  WS-TS-YEAR                PIC 9(04).
015000     05  WS-TS-SEP3                PIC X(01).
015100     05  WS-TS-HOUR                PIC 9(02).
015200     05  WS-TS-SEP4                PIC X(01).
015300     05  WS-TS-MINUTE              PIC 9(02).
015400     05  WS-TS-SEP5                PIC X(01).
015500     05  WS-TS-SECOND              PIC 9(02).
015600 01  WS-TIMESTAMP-PARSE-X REDEFINES WS-TIMESTAMP-PARSE
015700                                    PIC X(19).
015800
015900*DAYS-IN-MONTH TABLE, FEBRUARY ADJUSTED FOR LEAP YEARS BELOW.
016000 01  WS-DAYS-IN-MONTH-TABLE.
016100     05  FILLER                    PIC 9(02) VALUE 31.
016200     05  FILLER                    PIC 9(02) VALUE 28.
016300     05  FILLER                    PIC 9(02) VALUE 31.
016400     05  FILLER                    PIC 9(02) VALUE 30.
016500     05  FILLER                    PIC 9(02) VALUE 31.
016600     05  FILLER                    PIC 9(02) VALUE 30.
016700     05  FILLER                    PIC 9(02) VALUE 31.
016800     05  FILLER                    PIC 9(02) VALUE 31.
016900     05  FILLER                    PIC 9(02) VALUE 30.
017000     05  FILLER                    PIC 9(02) VALUE 31.
017100     05  FILLER                    PIC 9(02) VALUE 30.
017200     05  FILLER                    PIC 9(02) VALUE 31.
017300 01  WS-DAYS-IN-MONTH REDEFINES WS-DAYS-IN-MONTH-TABLE.
017400     05  WS-MAX-DAY OCCURS 12 TIMES
017500                                    PIC 9(02).
017600
017700 77  WS-MONTH-IDX                  PIC 9(02) COMP VALUE ZERO.
017800 77  WS-MAX-DAY-THIS-MONTH         PIC 9(02) COMP VALUE ZERO.
017900
018000 77  WS-LEAP-YEAR-SW               PIC X(01) VALUE 'N'.
018100     88  WS-IS-LEAP-YEAR            VALUE 'Y'.
018200
018300 01  WS-LEAP-WORK.
018400     05  WS-DIV4                  PIC 9(04) COMP VALUE ZERO.
018500     05  WS-REM4                  PIC 9(04) COMP VALUE ZERO.
018600     05  WS-DIV100                PIC 9(04) COMP VALUE ZERO.
018700     05  WS-REM100                PIC 9(04) COMP VALUE ZERO.
018800     05  WS-DIV400                PIC 9(04) COMP VALUE ZERO.
018900     05  WS-REM400                PIC 9(04) COMP VALUE ZERO.
019000
019100*WORKING DATA FOR THE SYSTEM DATE AND TIME.
019200 01  WS-SYSTEM-DATE.
019300     05  YY                       PIC 9(02) VALUE ZEROS.
019400     05  MM                       PIC 9(02) VALUE ZEROS.
019500     05  DD                       PIC 9(02) VALUE ZEROS.
019600*
019700 01  WS-RUN-DATE-TIME.
019800     05  WS-RUN-DATE.
019900         10  DD-FORMATTED          PIC 9(02) VALUE ZEROS.
020000         10  FILLER                PIC X(01) VALUE '-'.
020100         10  MM-FORMATTED          PIC 9(02) VALUE ZEROS.
020200         10  FILLER                PIC X(01) VALUE '-'.
020300         10  YYYY-FORMATTED        PIC 9(04) VALUE ZEROS.
020400     05  WS-RUN-TIME.
020500         10  HOUR-FORMATTED        PIC 9(02) VALUE ZEROS.
020600         10  FILLER                PIC X(01) VALUE ':'.
020700         10  MINUTE-FORMATTED      PIC 9(02) VALUE ZEROS.
020800         10  FILLER                PIC X(01) VALUE ':'.
020900         10  SECOND-FORMATTED      PIC 9(02) VALUE ZEROS.
021000 01  WS-RUN-DATE-TIME-X REDEFINES WS-RUN-DATE-TIME
021100                                   PIC X(18).
021200*
021300 01  WS-SYSTEM-TIME.
021400     05  HOUR                     PIC 9(02) VALUE ZEROS.
021500     05  MINUTE                   PIC 9(02) VALUE ZEROS.
021600     05  SECOND                   PIC 9(02) VALUE ZEROS.
021700     05  HUNDREDTH                PIC 9(02) VALUE ZEROS.
021800
021900 01  WS-WHEN-COMPILED.
022000     05  MM-COMPILED              PIC X(02) VALUE SPACES.
022100     05  FILLER                   PIC X(01) VALUE '/'.
022200     05  DD-COMPILED              PIC X(02) VALUE SPACES.
022300     05  FILLER                   PIC X(01) VALUE '/'.
022400     05  YY-COMPILED              PIC X(02) VALUE SPACES.
022500     05  HOUR-COMPILED            PIC X(02) VALUE SPACES.
022600     05  FILLER                   PIC X(01) VALUE '-'.
022700     05  MINUTE-COMPILED          PIC X(02) VALUE SPACES.
022800     05  FILLER                   PIC X(01) VALUE '-'.
022900     05  SECOND-COMPILED          PIC X(02) VALUE SPACES.
023000
023100*-----------------------------------------------------------------*
023200*                      LINKAGE SECTION                            *
023300*-----------------------------------------------------------------*
023400 LINKAGE SECTION.
023500 01  LK-KPI-LOAD-LINK.
023600     05  LK-KPI-RETURN-CODE       PIC 9(02).
023700     05  LK-KPI-RECORD-COUNT      PIC 9(07) COMP.
023800     05  LK-KPI-ERROR-MSG         PIC X(60).
023900     05  FILLER                   PIC X(01).
024000
024100*================================================================*
024200 PROCEDURE                DIVISION  USING LK-KPI-LOAD-LINK.
024300*================================================================*
024400*----------------------------------------------------------------*
024500 0000-MAIN-PROCESS               SECTION.
024600*----------------------------------------------------------------*
024700     MOVE WHEN-COMPILED          TO WS-WHEN-COMPILED.
024800     MOVE ZERO                   TO LK-KPI-RETURN-CODE.
024900     MOVE ZERO                   TO LK-KPI-RECORD-COUNT.
025000     MOVE SPACES                 TO LK-KPI-ERROR-MSG.
025100
025200     PERFORM 1000-INITIALIZE.
025300
025400     IF LK-KPI-RETURN-CODE       EQUAL ZERO
025500        PERFORM 2000-PROCESS-KPI-INPUT
025600                                 UNTIL KPI-INPUT-AT-EOF
025700        PERFORM 3000-FINALIZE
025800     END-IF.
025900
026000     GOBACK.
026100*----------------------------------------------------------------*
026200 0000-99-EXIT.                   EXIT.
026300*----------------------------------------------------------------*
026400*----------------------------------------------------------------*
026500 1000-INITIALIZE                 SECTION.
026600*----------------------------------------------------------------*
026700     PERFORM 9000-GET-DATE-TIME.
026800
026900     INITIALIZE WS-KPI-INPUT-REC
027000                WS-KPI-WORK-REC.
027100
027200     OPEN INPUT  KPI-INPUT.
027300
027400     IF WS-FS-KPI-INPUT          EQUAL '35'
027500        MOVE 90                  TO LK-KPI-RETURN-CODE
027600        MOVE 'KPI INPUT FILE NOT FOUND OR UNREADABLE'
027700                                 TO LK-KPI-ERROR-MSG
027800     ELSE
027900        IF WS-FS-KPI-INPUT       NOT EQUAL ZEROS
028000           MOVE 'OPEN KPI-INPUT'  TO WS-ERROR-MSG
028100           MOVE WS-FS-KPI-INPUT   TO WS-ERROR-CODE
028200           PERFORM 9999-CALL-ABEND-PGM
028300        ELSE
028400           OPEN OUTPUT KPI-WORK
028500           MOVE 'OPEN KPI-WORK'   TO WS-ERROR-MSG
028600           PERFORM 8200-TEST-FS-KPI-WORK
028700           PERFORM 2100-READ-KPI-INPUT
028800        END-IF
028900     END-IF.
029000*----------------------------------------------------------------*
029100 1000-99-EXIT.                   EXIT.
029200*----------------------------------------------------------------*
029300*----------------------------------------------------------------*
029400 2000-PROCESS-KPI-INPUT          SECTION.
029500*----------------------------------------------------------------*
029600     PERFORM 2200-VALIDATE-TIMESTAMP.
029700
029800     IF TIMESTAMP-IS-VALID
029900        PERFORM 2300-SPLIT-DATE-TIME
030000        PERFORM 2400-BUILD-WORK-RECORD
030100        PERFORM 2500-WRITE-KPI-WORK
030200     ELSE
030300        ADD 1                    TO WS-KPI-DROPPED-COUNT          CKLD-031
030400     END-IF.
030500
030600     PERFORM 2100-READ-KPI-INPUT.
030700*----------------------------------------------------------------*
030800 2000-99-EXIT.                   EXIT.
030900*----------------------------------------------------------------*
031000*----------------------------------------------------------------*
031100 2100-READ-KPI-INPUT             SECTION.
031200*----------------------------------------------------------------*
031300     MOVE 'READING KPI-INPUT'    TO WS-ERROR-MSG.
031400
031500     READ KPI-INPUT              INTO WS-KPI-INPUT-REC.
031600
031700     IF WS-FS-KPI-INPUT          EQUAL 10
031800        MOVE 'YES'               TO WS-KPI-INPUT-EOF
031900     ELSE
032000        IF WS-FS-KPI-INPUT       NOT EQUAL ZEROS
032100           MOVE WS-FS-KPI-INPUT   TO WS-ERROR-CODE
032200           PERFORM 9999-CALL-ABEND-PGM
032300        ELSE
032400           ADD 1                 TO WS-KPI-INPUT-COUNT
032500        END-IF
032600     END-IF.
032700*----------------------------------------------------------------*
032800 2100-99-EXIT.                   EXIT.
032900*----------------------------------------------------------------*
033000*----------------------------------------------------------------*
033100 2200-VALIDATE-TIMESTAMP         SECTION.
033200*----------------------------------------------------------------*
033300     SET TIMESTAMP-IS-VALID      TO TRUE.
033400
033500     MOVE KP-TIMESTAMP OF WS-KPI-INPUT-REC
033600                                 TO WS-TIMESTAMP-PARSE-X.
033700
033800     IF WS-TS-SEP1 NOT = '/' OR WS-TS-SEP2 NOT = '/'
033900        OR WS-TS-SEP3 NOT = ' '
034000        OR WS-TS-SEP4 NOT = ':' OR WS-TS-SEP5 NOT = ':'
034100        SET TIMESTAMP-IS-INVALID TO TRUE
034200     END-IF.
034300
034400     IF TIMESTAMP-IS-VALID
034500        IF WS-TS-DAY NOT NUMERIC OR WS-TS-MONTH NOT NUMERIC
034600           OR WS-TS-YEAR NOT NUMERIC OR WS-TS-HOUR NOT NUMERIC
034700           OR WS-TS-MINUTE NOT NUMERIC OR WS-TS-SECOND NOT NUMERIC
034800           SET TIMESTAMP-IS-INVALID TO TRUE
034900        END-IF
035000     END-IF.
035100
035200     IF TIMESTAMP-IS-VALID
035300        IF WS-TS-MONTH < 1 OR WS-TS-MONTH > 12
035400           OR WS-TS-HOUR > 23
035500           OR WS-TS-MINUTE > 59 OR WS-TS-SECOND > 59
035600           OR WS-TS-DAY < 1
035700           SET TIMESTAMP-IS-INVALID TO TRUE
035800        END-IF
035900     END-IF.
036000
036100     IF TIMESTAMP-IS-VALID
036200        PERFORM 2250-VALIDATE-CALENDAR-DAY
036300     END-IF.
036400*----------------------------------------------------------------*
036500 2200-99-EXIT.                   EXIT.
036600*----------------------------------------------------------------*
036700*----------------------------------------------------------------*
036800 2250-VALIDATE-CALENDAR-DAY      SECTION.
036900*----------------------------------------------------------------*
037000     PERFORM 2260-TEST-LEAP-YEAR.
037100
037200     MOVE WS-TS-MONTH             TO WS-MONTH-IDX.
037300     MOVE WS-MAX-DAY(WS-MONTH-IDX) TO WS-MAX-DAY-THIS-MONTH.
037400
037500     IF WS-TS-MONTH EQUAL 2 AND WS-IS-LEAP-YEAR
037600        MOVE 29                  TO WS-MAX-DAY-THIS-MONTH
037700     END-IF.
037800
037900     IF WS-TS-DAY > WS-MAX-DAY-THIS-MONTH
038000        SET TIMESTAMP-IS-INVALID TO TRUE
038100     END-IF.
038200*----------------------------------------------------------------*
038300 2250-99-EXIT.                   EXIT.
038400*----------------------------------------------------------------*
038500*----------------------------------------------------------------*
038600 2260-TEST-LEAP-YEAR             SECTION.
038700*----------------------------------------------------------------*
038800     SET WS-LEAP-YEAR-SW TO 'N'.
038900
039000     DIVIDE WS-TS-YEAR BY 4   GIVING WS-DIV4   REMAINDER WS-REM4.
039100     DIVIDE WS-TS-YEAR BY 100 GIVING WS-DIV100 REMAINDER WS-REM100.
039200     DIVIDE WS-TS-YEAR BY 400 GIVING WS-DIV400 REMAINDER WS-REM400.
039300
039400     IF WS-REM4 EQUAL ZERO
039500        IF WS-REM100 NOT EQUAL ZERO OR WS-REM400 EQUAL ZERO
039600           SET WS-IS-LEAP-YEAR   TO TRUE
039700        END-IF
039800     END-IF.
039900*----------------------------------------------------------------*
040000 2260-99-EXIT.                   EXIT.
040100*----------------------------------------------------------------*
040200*----------------------------------------------------------------*
040300 2300-SPLIT-DATE-TIME            SECTION.
040400*----------------------------------------------------------------*
040500*    DATE = POSITIONS 1-10, TIME = POSITIONS 12-19 OF TIMESTAMP. *
040600     MOVE KP-TIMESTAMP OF WS-KPI-INPUT-REC (1:10)
040700                                 TO KP-DATE OF WS-KPI-WORK-REC.
040800     MOVE KP-TIMESTAMP OF WS-KPI-INPUT-REC (12:8)
040900                                 TO KP-TIME OF WS-KPI-WORK-REC.
041000*----------------------------------------------------------------*
041100 2300-99-EXIT.                   EXIT.
041200*----------------------------------------------------------------*
041300*----------------------------------------------------------------*
041400 2400-BUILD-WORK-RECORD          SECTION.
041500*----------------------------------------------------------------*
041600     MOVE KP-SITE-ID OF WS-KPI-INPUT-REC
041700                                 TO KP-SITE-ID OF WS-KPI-WORK-REC.
041800     MOVE KP-SECTOR  OF WS-KPI-INPUT-REC
041900                                 TO KP-SECTOR  OF WS-KPI-WORK-REC.
042000
042100     MOVE KP-DENOM-CELL-AVAIL            OF WS-KPI-INPUT-REC
042200       TO KP-DENOM-CELL-AVAIL            OF WS-KPI-WORK-REC.
042300     MOVE KP-SAMPLES-CELL-AVAIL          OF WS-KPI-INPUT-REC
042400       TO KP-SAMPLES-CELL-AVAIL          OF WS-KPI-WORK-REC.
042500     MOVE KP-NG-FLOW-REL-AMF-UE-LOST     OF WS-KPI-INPUT-REC
042600       TO KP-NG-FLOW-REL-AMF-UE-LOST     OF WS-KPI-WORK-REC.
042700     MOVE KP-NG-FLOW-REL-NORMAL          OF WS-KPI-INPUT-REC
042800       TO KP-NG-FLOW-REL-NORMAL          OF WS-KPI-WORK-REC.
042900     MOVE KP-NG-FLOW-REL                 OF WS-KPI-INPUT-REC
043000       TO KP-NG-FLOW-REL                 OF WS-KPI-WORK-REC.
043100     MOVE KP-NG-FLOW-REL-AMF-OTHER        OF WS-KPI-INPUT-REC
043200       TO KP-NG-FLOW-REL-AMF-OTHER        OF WS-KPI-WORK-REC.
043300     MOVE KP-NG-FLOW-REL-AMF-OTHER-5QI1   OF WS-KPI-INPUT-REC
043400       TO KP-NG-FLOW-REL-AMF-OTHER-5QI1   OF WS-KPI-WORK-REC.
043500     MOVE KP-RRC-STPREQ-MO-SIGNALLING    OF WS-KPI-INPUT-REC
043600       TO KP-RRC-STPREQ-MO-SIGNALLING    OF WS-KPI-WORK-REC.
043700     MOVE KP-RRC-STPREQ-MO-DATA          OF WS-KPI-INPUT-REC
043800       TO KP-RRC-STPREQ-MO-DATA          OF WS-KPI-WORK-REC.
043900     MOVE KP-RRC-STPREQ-MT-ACCESS        OF WS-KPI-INPUT-REC
044000       TO KP-RRC-STPREQ-MT-ACCESS        OF WS-KPI-WORK-REC.
044100     MOVE KP-RRC-STPREQ-EMERGENCY        OF WS-KPI-INPUT-REC
044200       TO KP-RRC-STPREQ-EMERGENCY        OF WS-KPI-WORK-REC.
044300     MOVE KP-RRC-STPREQ-HIPRIO-ACCESS    OF WS-KPI-INPUT-REC
044400       TO KP-RRC-STPREQ-HIPRIO-ACCESS    OF WS-KPI-WORK-REC.
044500     MOVE KP-RRC-STPREQ-MO-VOICECALL     OF WS-KPI-INPUT-REC
044600       TO KP-RRC-STPREQ-MO-VOICECALL     OF WS-KPI-WORK-REC.
044700     MOVE KP-RRC-STPREQ-MO-SMS           OF WS-KPI-INPUT-REC
044800       TO KP-RRC-STPREQ-MO-SMS           OF WS-KPI-WORK-REC.
044900     MOVE KP-RRC-STPREQ-MPS              OF WS-KPI-INPUT-REC
045000       TO KP-RRC-STPREQ-MPS              OF WS-KPI-WORK-REC.
045100     MOVE KP-RRC-STPREQ-MCS              OF WS-KPI-INPUT-REC
045200       TO KP-RRC-STPREQ-MCS              OF WS-KPI-WORK-REC.
045300     MOVE KP-RRC-STPREQ-MO-VIDEOCAL      OF WS-KPI-INPUT-REC
045400       TO KP-RRC-STPREQ-MO-VIDEOCAL      OF WS-KPI-WORK-REC.
045500     MOVE KP-RRC-STPSUCC-TOT             OF WS-KPI-INPUT-REC
045600       TO KP-RRC-STPSUCC-TOT             OF WS-KPI-WORK-REC.
045700     MOVE KP-REESTAB-ACC-FALLBACK        OF WS-KPI-INPUT-REC
045800       TO KP-REESTAB-ACC-FALLBACK        OF WS-KPI-WORK-REC.
045900     MOVE KP-RRC-RESUME-FALLBACK-SUCC    OF WS-KPI-INPUT-REC
046000       TO KP-RRC-RESUME-FALLBACK-SUCC    OF WS-KPI-WORK-REC.
046100     MOVE KP-NGCC-INIT-UE-MSG-SENT       OF WS-KPI-INPUT-REC
046200       TO KP-NGCC-INIT-UE-MSG-SENT       OF WS-KPI-WORK-REC.
046300     MOVE KP-NGCC-UE-LOGICAL-CONN-ESTAB  OF WS-KPI-INPUT-REC
046400       TO KP-NGCC-UE-LOGICAL-CONN-ESTAB  OF WS-KPI-WORK-REC.
046500     MOVE KP-NGCC-UE-CTXT-STP-REQ-RECD   OF WS-KPI-INPUT-REC
046600       TO KP-NGCC-UE-CTXT-STP-REQ-RECD   OF WS-KPI-WORK-REC.
046700     MOVE KP-NGCC-UE-CTXT-STP-RESP-SENT  OF WS-KPI-INPUT-REC
046800       TO KP-NGCC-UE-CTXT-STP-RESP-SENT  OF WS-KPI-WORK-REC.
046900*----------------------------------------------------------------*
047000 2400-99-EXIT.                   EXIT.
047100*----------------------------------------------------------------*
047200*----------------------------------------------------------------*
047300 2500-WRITE-KPI-WORK             SECTION.
047400*----------------------------------------------------------------*
047500     MOVE 'WRITING KPI-WORK'     TO WS-ERROR-MSG.
047600
047700     MOVE WS-KPI-WORK-REC        TO FD-KPI-WORK-REC.
047800
047900     WRITE FD-KPI-WORK-REC.
048000
048100     PERFORM 8200-TEST-FS-KPI-WORK.
048200
048300     IF WS-FS-KPI-WORK           EQUAL ZEROS
048400        ADD 1                    TO WS-KPI-WRITTEN-COUNT
048500     END-IF.
048600*----------------------------------------------------------------*
048700 2500-99-EXIT.                   EXIT.
048800*----------------------------------------------------------------*
048900*----------------------------------------------------------------*
049000 3000-FINALIZE                   SECTION.
049100*----------------------------------------------------------------*
049200     CLOSE KPI-INPUT
049300           KPI-WORK.
049400
049500     MOVE WS-KPI-WRITTEN-COUNT   TO LK-KPI-RECORD-COUNT.
049600
049700     DISPLAY '***************************'.
049800     DISPLAY '*  KPI-LOAD UNIT COMPLETE *'.
049900     DISPLAY '***************************'.
050000     DISPLAY '*MODULE..........:' WS-ERROR-PROGRAM '*'.
050100     DISPLAY '*RECORDS READ........:' WS-KPI-INPUT-COUNT '*'.
050200     DISPLAY '*RECORDS STAGED......:' WS-KPI-WRITTEN-COUNT '*'.
050300     DISPLAY '*RECORDS DROPPED.....:' WS-KPI-DROPPED-COUNT '*'.
050400     DISPLAY '*-------------------------*'.
050500     DISPLAY '*EXECUTED......:' WS-RUN-DATE '*'.
050600     DISPLAY '*.................' WS-RUN-TIME '*'.
050700     DISPLAY '***************************'.
050800*----------------------------------------------------------------*
050900 3000-99-EXIT.                   EXIT.
051000*----------------------------------------------------------------*
051100*----------------------------------------------------------------*
051200 8200-TEST-FS-KPI-WORK           SECTION.
051300*----------------------------------------------------------------*
051400     IF WS-FS-KPI-WORK           NOT EQUAL ZEROS
051500        MOVE WS-FS-KPI-WORK      TO WS-ERROR-CODE
051600        PERFORM 9999-CALL-ABEND-PGM
051700     END-IF.
051800*----------------------------------------------------------------*
051900 8200-99-EXIT.                   EXIT.
052000*----------------------------------------------------------------*
052100*----------------------------------------------------------------*
052200 9000-GET-DATE-TIME              SECTION.
052300*----------------------------------------------------------------*
052400     ACCEPT WS-SYSTEM-DATE       FROM DATE.
052500     MOVE YY                     TO YYYY-FORMATTED.
052600     MOVE MM                     TO MM-FORMATTED.
052700     MOVE DD                     TO DD-FORMATTED.
052800     ADD  2000                   TO YYYY-FORMATTED.
052900
053000     ACCEPT WS-SYSTEM-TIME       FROM TIME.
053100     MOVE HOUR                   TO HOUR-FORMATTED.
053200     MOVE MINUTE                 TO MINUTE-FORMATTED.
053300     MOVE SECOND                 TO SECOND-FORMATTED.
053400*----------------------------------------------------------------*
053500 9000-99-EXIT.                   EXIT.
053600*----------------------------------------------------------------*
053700*----------------------------------------------------------------*
053800 9999-CALL-ABEND-PGM             SECTION.
053900*----------------------------------------------------------------*
054000     MOVE WS-RUN-DATE            TO WS-ERROR-DATE.
054100     MOVE WS-RUN-TIME            TO WS-ERROR-TIME.
054200     CALL WS-ABEND-PGM           USING WS-ERROR-LOG.
054300*----------------------------------------------------------------*
054400 9999-99-EXIT.                   EXIT.
054500*----------------------------------------------------------------*
